000100******************************************************************
000200*    SALESREC.CPY                                                *
000300*    SALES ORDER INPUT RECORD - SALES-FILE                       *
000400*                                                                *
000500*    ONE RECORD PER ORDER LINE.  SHARED BY ANY PROGRAM THAT      *
000600*    READS THE SALES ORDER EXTRACT.                              *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    09/17/90  AKL  1210  ORIGINAL LAYOUT, CARRIED INLINE IN      *
001000*                         CBLANL06 (NOT YET A COPYBOOK).         *
001100*    06/30/03  TWS  1488  PULLED OUT TO SHARED COPYBOOK PER SHOP  *
001200*                         STANDARD; ADDED I-SO-FILLER PAD.        *
001300******************************************************************

001400 01  I-SALES-ORDER-REC.
001500     05  I-SO-ORDER-ID           PIC X(10).
001600     05  I-SO-CUSTOMER-ID        PIC X(10).
001700     05  I-SO-ORDER-DATE         PIC 9(08).
001800     05  I-SO-ORDER-DATE-BRK     REDEFINES I-SO-ORDER-DATE.
001900         10  I-SO-ORDER-YEAR     PIC 9(04).
002000         10  I-SO-ORDER-MONTH    PIC 9(02).
002100         10  I-SO-ORDER-DAY      PIC 9(02).
002200     05  I-SO-ORDER-AMOUNT       PIC 9(07)V99.
002300     05  I-SO-REGION             PIC X(10).
002400     05  I-SO-PRODUCT-CATEGORY   PIC X(12).
002500     05  I-SO-QUANTITY           PIC 9(04).
002600     05  I-SO-FILLER             PIC X(05)   VALUE SPACES.
