000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLANL06.
000300 AUTHOR.             ASHLEY LINDQUIST.
000400 INSTALLATION.       LINDQUIST DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN.       03/14/89.
000600 DATE-COMPILED.      04/12/04.
000700 SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    THIS PROGRAM IS CASE PROBLEM #6.                            *
001100*    READS THE SALES ORDER EXTRACT AND PRODUCES THE SALES        *
001200*    ANALYTICS REPORT - REVENUE SUMMARY, KEY PERFORMANCE         *
001300*    INDICATORS, REGIONAL PERFORMANCE AND TOP PRODUCTS.          *
001400*    REGIONAL, PRODUCT, MONTHLY, CUSTOMER AND COHORT TABLES      *
001500*    ARE ALL BUILT IN ONE PASS OF THE ORDER FILE; DERIVED         *
001600*    FIGURES (AVERAGES, MEDIAN, PERCENTILES, FORECAST) ARE ALL   *
001700*    COMPUTED AT END OF FILE.                                    *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    03/14/89  AKL  1147  ORIGINAL PROGRAM - REVENUE SUMMARY      *
002100*                         ONLY (TOTAL, AVG, MIN, MAX).            *
002200*    06/02/89  AKL  1151  ADDED REGIONAL BREAKDOWN TABLE AND      *
002300*                         REVENUE-DESCENDING SORT.                *
002400*    11/20/89  RJM  1166  ADDED PRODUCT CATEGORY BREAKDOWN,       *
002500*                         MODELED ON THE REGION TABLE.            *
002600*    02/08/90  RJM  1183  ADDED MONTHLY TRENDS TABLE AND          *
002700*                         MONTH-OVER-MONTH GROWTH PCT.            *
002800*    09/17/90  AKL  1210  ADDED CUSTOMER TABLE FOR LIFETIME       *
002900*                         VALUE AND RECENCY.                      *
003000*    01/05/91  AKL  1219  ADDED QUARTILE SEGMENTATION -           *
003100*                         VIP / PREMIUM / STANDARD / NEW.         *
003200*    07/22/91  DPH  1244  ADDED KEY PERFORMANCE INDICATORS        *
003300*                         SECTION TO THE PRINTED REPORT.          *
003400*    03/11/92  DPH  1261  ADDED COHORT COUNTS BY FIRST-PURCHASE   *
003500*                         MONTH.                                  *
003600*    09/30/92  RJM  1288  ADDED FORECAST INDICATORS - MEAN,       *
003700*                         STD DEV, TREND, VOLATILITY.             *
003800*    05/14/93  AKL  1305  REWROTE MEDIAN CALC TO SORT THE FULL    *
003900*                         LIST OF RAW ORDER AMOUNTS.              *
004000*    12/02/93  TWS  1330  VALIDATION NOW ABORTS THE WHOLE RUN ON  *
004100*                         A BAD RECORD INSTEAD OF SKIPPING IT.    *
004200*    08/19/94  TWS  1349  WIDENED CUSTOMER TABLE TO 1000 ROWS;    *
004300*                         ADDED UNIQUE-CUSTOMER COUNTS TO THE     *
004400*                         REGION AND CATEGORY TABLES.             *
004500*    04/03/95  AKL  1372  PERFORMANCE - REPLACED THE OLD BUBBLE   *
004600*                         SORT WITH AN INSERTION SORT FOR THE     *
004700*                         RAW AMOUNT LIST AND THE RANK ARRAYS.    *
004800*    11/26/98  CJV  1410  Y2K - CONFIRMED I-SO-ORDER-YEAR CARRIES *
004900*                         A FULL 4-DIGIT YEAR; NO 2-DIGIT DATES   *
005000*                         REMAIN ANYWHERE IN THIS PROGRAM.        *
005100*    03/08/99  CJV  1415  Y2K - ADDED A SANITY RANGE CHECK ON     *
005200*                         ORDER-DATE IN 2100-VALIDATION.          *
005300*    06/30/03  TWS  1488  MOVED THE RECORD LAYOUT AND THE WORKING *
005400*                         TABLES OUT TO SALESREC/SALTBLS COPY-    *
005500*                         BOOKS SO CBLANL07 (RETURNS) CAN SHARE   *
005600*                         THEM.                                  *
005700*    11/14/03  TWS  1496  PUT PRTOUT BACK ON LINAGE WITH PAGE-    *
005800*                         NUMBERED HEADINGS AND AT EOP, THE WAY   *
005900*                         EVERY OTHER CASE PROBLEM IN THIS SERIES *
006000*                         DOES IT - THE FLAT LINE SEQUENTIAL      *
006100*                         WRITES FROM THE ORIGINAL CODING NEVER   *
006200*                         ADVANCED THE FORM AT ALL.               *
006300*    04/12/04  CJV  1501  DROPPED THE 1999 CENTURY-WINDOW EDIT ON *
006400*                         ORDER-DATE IN 2100-VALIDATION - IT WAS  *
006500*                         ABORTING GOOD RUNS ON ORDER DATES OUT-  *
006600*                         SIDE 1970-2079 THAT THE ORDER ENTRY     *
006700*                         EDITS NEVER ASKED FOR IN THE FIRST      *
006800*                         PLACE.                                 *
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 INPUT-OUTPUT SECTION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 FILE-CONTROL.
007800
007900     SELECT SALES-FILE
008000              ASSIGN TO SALESDD.
008100
008200     SELECT REPORT-FILE
008300              ASSIGN TO RPTDD
008400              ORGANIZATION IS RECORD SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  SALES-FILE
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 68 CHARACTERS
009200     DATA RECORD IS I-SALES-ORDER-REC.
009300
009400     COPY SALESREC.
009500
009600 FD  REPORT-FILE
009700     LABEL RECORD IS OMITTED
009800     RECORD CONTAINS 132 CHARACTERS
009900     LINAGE IS 60 WITH FOOTING AT 55
010000     DATA RECORD IS PRTLINE.
010100
010200 01  PRTLINE                     PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 77  C-PCTR                      PIC S9(03) COMP VALUE ZERO.
010700
010800     COPY SALTBLS.
010900
011000 01  WORK-AREA.
011100     05  MORE-RECS               PIC XXX       VALUE "YES".
011200         88  END-OF-SALES-FILE        VALUE "NO".
011300     05  ERR-SWITCH              PIC XXX       VALUE "NO".
011400         88  VALIDATION-FAILED        VALUE "YES".
011500     05  CUST-FOUND-SW           PIC XXX       VALUE "NO".
011600     05  REG-FOUND-SW            PIC XXX       VALUE "NO".
011700     05  CAT-FOUND-SW            PIC XXX       VALUE "NO".
011800     05  MON-FOUND-SW            PIC XXX       VALUE "NO".
011900     05  COH-FOUND-SW            PIC XXX       VALUE "NO".
012000
012100     05  REG-IDX                 PIC S9(03)    VALUE ZERO COMP.
012200     05  CAT-IDX                 PIC S9(03)    VALUE ZERO COMP.
012300     05  MON-IDX                 PIC S9(03)    VALUE ZERO COMP.
012400     05  COH-IDX                 PIC S9(03)    VALUE ZERO COMP.
012500     05  CUST-IDX                PIC S9(04)    VALUE ZERO COMP.
012600     05  W-SUB-1                 PIC S9(04)    VALUE ZERO COMP.
012700     05  W-SUB-2                 PIC S9(04)    VALUE ZERO COMP.
012800     05  W-OUT-IDX                PIC S9(04)   VALUE ZERO COMP.
012900     05  W-IN-IDX                 PIC S9(04)   VALUE ZERO COMP.
013000     05  W-RANK-IDX               PIC S9(04)   VALUE ZERO COMP.
013100     05  W-BEST-IDX               PIC S9(04)   VALUE ZERO COMP.
013200     05  W-SWAP-RANK              PIC S9(04)   VALUE ZERO COMP.
013300     05  W-ZERO-IDX               PIC S9(04)   VALUE ZERO COMP.
013400     05  W-INSERT-AMT             PIC S9(07)V99 VALUE ZERO.
013500
013600     05  C-REV-TOTAL-AMT         PIC S9(09)V99 VALUE ZERO.
013700     05  C-REV-TXN-CNT           PIC S9(07)    VALUE ZERO COMP.
013800     05  C-REV-UNIT-CNT          PIC S9(07)    VALUE ZERO COMP.
013900     05  C-REV-MIN-AMT           PIC S9(07)V99 VALUE ZERO.
014000     05  C-REV-MAX-AMT           PIC S9(07)V99 VALUE ZERO.
014100     05  C-REV-AVG-ORDER         PIC S9(07)V99 VALUE ZERO.
014200     05  C-REV-MEDIAN-AMT        PIC S9(07)V99 VALUE ZERO.
014300     05  C-REV-MAX-DATE          PIC 9(08)     VALUE ZERO.
014400
014500     05  C-YTD-REVENUE           PIC S9(09)V99 VALUE ZERO.
014600     05  C-AVG-MONTHLY-REV       PIC S9(09)V99 VALUE ZERO.
014700     05  C-GROWTH-SUM            PIC S9(07)V99 VALUE ZERO.
014800     05  C-GROWTH-MONTH-CNT      PIC S9(03)    VALUE ZERO COMP.
014900     05  C-GROWTH-RATE-PCT       PIC S9(05)V99 VALUE ZERO.
015000     05  C-REV-PER-CUST          PIC S9(09)V99 VALUE ZERO.
015100     05  C-REPEAT-CUST-CNT       PIC S9(05)    VALUE ZERO COMP.
015200     05  C-REPEAT-CUST-PCT       PIC S9(05)V99 VALUE ZERO.
015300
015400     05  W-PCTL-H                PIC S9(05)V9999 VALUE ZERO.
015500     05  W-PCTL-INT              PIC S9(05)    VALUE ZERO COMP.
015600     05  W-PCTL-LO-IDX           PIC S9(05)    VALUE ZERO COMP.
015700     05  W-PCTL-FRAC             PIC S9(03)V9999 VALUE ZERO.
015800     05  W-PCTL-LO-VAL           PIC S9(09)V99 VALUE ZERO.
015900     05  W-PCTL-HI-VAL           PIC S9(09)V99 VALUE ZERO.
016000     05  C-LTV-P25               PIC S9(09)V99 VALUE ZERO.
016100     05  C-LTV-P50               PIC S9(09)V99 VALUE ZERO.
016200     05  C-LTV-P75               PIC S9(09)V99 VALUE ZERO.
016300
016400     05  W-MOD-QUOT              PIC S9(05)    VALUE ZERO COMP.
016500     05  W-MOD-REM               PIC S9(05)    VALUE ZERO COMP.
016600
016700     05  W-DATE-YY               PIC 9(04)     VALUE ZERO.
016800     05  W-DATE-MM               PIC 9(02)     VALUE ZERO.
016900     05  W-DATE-DD               PIC 9(02)     VALUE ZERO.
017000     05  W-DATE-LEAP-CNT         PIC S9(07)    VALUE ZERO COMP.
017100     05  W-DATE-MO-DAYS          PIC S9(05)    VALUE ZERO COMP.
017200     05  W-DATE-DAYS-1           PIC S9(09)    VALUE ZERO COMP.
017300     05  W-DATE-DAYS-2           PIC S9(09)    VALUE ZERO COMP.
017400     05  W-DATE-WORK-DAYS        PIC S9(09)    VALUE ZERO COMP.
017500
017600     05  W-SQRT-INPUT            PIC S9(11)V9999 VALUE ZERO.
017700     05  W-SQRT-GUESS            PIC S9(07)V9999 VALUE ZERO.
017800     05  W-SQRT-ITER             PIC S9(02)    VALUE ZERO COMP.
017900
018000     05  C-FC-LATEST-REV         PIC S9(09)V99 VALUE ZERO.
018100     05  C-FC-PRIOR-REV          PIC S9(09)V99 VALUE ZERO.
018200     05  C-FC-MEAN-REV           PIC S9(09)V99 VALUE ZERO.
018300     05  C-FC-VARIANCE-SUM       PIC S9(11)V9999 VALUE ZERO.
018400     05  C-FC-STDDEV             PIC S9(07)V9999 VALUE ZERO.
018500     05  C-FC-VOLATILITY         PIC S9(05)V999  VALUE ZERO.
018600     05  C-FC-TREND              PIC X(04)     VALUE SPACES.
018700     05  W-FC-DIFF               PIC S9(09)V99 VALUE ZERO.
018800
018900     05  W-YRMO-KEY              PIC 9(06)     VALUE ZERO.
019000     05  O-ERR-FIELD-NAME        PIC X(20)     VALUE SPACES.
019100     05  O-ERR-ORDER-ID          PIC X(10)     VALUE SPACES.
019200     05  FILLER                  PIC X(10)     VALUE SPACES.
019300
019400 01  SYS-DATE.
019500     05  I-YEAR                  PIC 9(4).
019600     05  I-MONTH                 PIC 99.
019700     05  I-DAY                   PIC 99.
019800     05  FILLER                  PIC 9(4).
019900
020000 01  SYS-DATE-BRK REDEFINES SYS-DATE.
020100     05  I-YEAR-X                PIC 9(4).
020200     05  FILLER                  PIC 9(4).
020300
020400 01  O-RUN-DATE-LINE.
020500     05  O-RUN-YEAR              PIC 9(4).
020600     05  FILLER                  PIC X       VALUE "-".
020700     05  O-RUN-MONTH             PIC 99.
020800     05  FILLER                  PIC X       VALUE "-".
020900     05  O-RUN-DAY               PIC 99.
021000
021100 01  RPT-RULE-LINE.
021200     05  FILLER                  PIC X(70)   VALUE ALL "=".
021300     05  FILLER                  PIC X(62)   VALUE SPACES.
021400
021500 01  RPT-DASH-LINE.
021600     05  FILLER                  PIC X(70)   VALUE ALL "-".
021700     05  FILLER                  PIC X(62)   VALUE SPACES.
021800
021900 01  RPT-BLANK-LINE              PIC X(132)  VALUE SPACES.
022000
022100 01  RPT-TITLE-LINE.
022200     05  FILLER                  PIC X(20)   VALUE SPACES.
022300     05  FILLER                  PIC X(23)   VALUE
022400             "SALES ANALYTICS REPORT".
022500     05  FILLER                  PIC X(89)   VALUE SPACES.
022600
022700 01  RPT-DATE-LINE.
022800     05  FILLER                  PIC X(20)   VALUE SPACES.
022900     05  O-RPT-RUN-DATE          PIC X(10).
023000     05  FILLER                  PIC X(12)   VALUE SPACES.
023100     05  FILLER                  PIC X(10)   VALUE "(RUN DATE)".
023200     05  FILLER                  PIC X(60)   VALUE SPACES.
023300     05  FILLER                  PIC X(5)    VALUE "PAGE ".
023400     05  O-RPT-PAGE-NO           PIC Z9.
023500     05  FILLER                  PIC X(13)   VALUE SPACES.
023600
023700 01  RPT-SECTION-LINE.
023800     05  O-SECTION-TITLE         PIC X(40).
023900     05  FILLER                  PIC X(92)   VALUE SPACES.
024000
024100 01  RPT-ABORT-LINE.
024200     05  FILLER                  PIC X(18)   VALUE
024300             "*** RUN ABORTED - ".
024400     05  O-ABORT-FIELD           PIC X(20).
024500     05  FILLER                  PIC X(13)   VALUE
024600             " MISSING ON ORDER ".
024700     05  O-ABORT-ORDER-ID        PIC X(10).
024800     05  FILLER                  PIC X(71)   VALUE SPACES.
024900
025000 01  RPT-REV-LINE.
025100     05  O-REV-LABEL             PIC X(29).
025200     05  O-REV-AMOUNT            PIC $$$,$$$,$$9.99.
025300     05  FILLER                  PIC X(90)   VALUE SPACES.
025400
025500 01  RPT-REV-CNT-LINE.
025600     05  O-REVC-LABEL            PIC X(29).
025700     05  O-REVC-COUNT            PIC ZZZ,ZZZ,ZZ9.
025800     05  FILLER                  PIC X(92)   VALUE SPACES.
025900
026000 01  RPT-KPI-PCT-LINE.
026100     05  O-KPI-LABEL             PIC X(29).
026200     05  O-KPI-PCT               PIC ZZ9.99.
026300     05  FILLER                  PIC X       VALUE "%".
026400     05  FILLER                  PIC X(99)   VALUE SPACES.
026500
026600 01  RPT-REG-HEAD-LINE.
026700     05  FILLER                  PIC X(12)   VALUE "REGION".
026800     05  FILLER                  PIC X(16)   VALUE "REVENUE".
026900     05  FILLER                  PIC X(18)   VALUE "AVG ORDER VALUE".
027000     05  FILLER                  PIC X(15)   VALUE "TRANSACTIONS".
027100     05  FILLER                  PIC X(13)   VALUE "UNITS SOLD".
027200     05  FILLER                  PIC X(17)   VALUE "UNIQUE CUSTOMERS".
027300     05  FILLER                  PIC X(41)   VALUE SPACES.
027400
027500 01  RPT-REG-DET-LINE.
027600     05  O-REG-NAME              PIC X(12).
027700     05  O-REG-REVENUE           PIC $$,$$$,$$9.99.
027800     05  FILLER                  PIC X(3)    VALUE SPACES.
027900     05  O-REG-AVG-ORDER         PIC $$,$$9.99.
028000     05  FILLER                  PIC X(5)    VALUE SPACES.
028100     05  O-REG-TXN-CNT           PIC ZZZ,ZZ9.
028200     05  FILLER                  PIC X(6)    VALUE SPACES.
028300     05  O-REG-UNIT-CNT          PIC ZZZ,ZZ9.
028400     05  FILLER                  PIC X(8)    VALUE SPACES.
028500     05  O-REG-CUST-CNT          PIC ZZZ,ZZ9.
028600     05  FILLER                  PIC X(30)   VALUE SPACES.
028700
028800 01  RPT-CAT-HEAD-LINE.
028900     05  FILLER                  PIC X(14)   VALUE "CATEGORY".
029000     05  FILLER                  PIC X(16)   VALUE "REVENUE".
029100     05  FILLER                  PIC X(14)   VALUE "AVG PRICE".
029200     05  FILLER                  PIC X(15)   VALUE "TRANSACTIONS".
029300     05  FILLER                  PIC X(16)   VALUE "QUANTITY SOLD".
029400     05  FILLER                  PIC X(17)   VALUE "UNIQUE CUSTOMERS".
029500     05  FILLER                  PIC X(40)   VALUE SPACES.
029600
029700 01  RPT-CAT-DET-LINE.
029800     05  O-CAT-NAME              PIC X(14).
029900     05  O-CAT-REVENUE           PIC $$,$$$,$$9.99.
030000     05  FILLER                  PIC X(1)    VALUE SPACES.
030100     05  O-CAT-AVG-PRICE         PIC $$,$$9.99.
030200     05  FILLER                  PIC X(3)    VALUE SPACES.
030300     05  O-CAT-TXN-CNT           PIC ZZZ,ZZ9.
030400     05  FILLER                  PIC X(8)    VALUE SPACES.
030500     05  O-CAT-UNIT-CNT          PIC ZZZ,ZZ9.
030600     05  FILLER                  PIC X(8)    VALUE SPACES.
030700     05  O-CAT-CUST-CNT          PIC ZZZ,ZZ9.
030800     05  FILLER                  PIC X(29)   VALUE SPACES.
030900
031000 01  RPT-FOOTER-LINE.
031100     05  FILLER                  PIC X(8)    VALUE SPACES.
031200     05  FILLER                  PIC X(14)   VALUE "END OF REPORT".
031300     05  FILLER                  PIC X(110)  VALUE SPACES.
031400
031500 PROCEDURE DIVISION.
031600
031700 0000-CBLANL06.
031800     PERFORM 1000-INIT.
031900     PERFORM 2000-MAINLINE
032000         UNTIL END-OF-SALES-FILE.
032100     PERFORM 3000-CLOSING.
032200     STOP RUN.
032300
032400
032500 1000-INIT.
032600*    STAMP THE RUN DATE ONTO THE BANNER LINE BEFORE ANYTHING ELSE
032700*    RUNS, SO AN ABORT ON THE VERY FIRST RECORD STILL PRINTS A
032800*    DATED BANNER OVER 2200-ABORT-RUN'S MESSAGE.
032900     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
033000     MOVE I-YEAR TO O-RUN-YEAR.
033100     MOVE I-MONTH TO O-RUN-MONTH.
033200     MOVE I-DAY TO O-RUN-DAY.
033300     MOVE O-RUN-DATE-LINE TO O-RPT-RUN-DATE.
033400
033500*    THE AMOUNT TABLE CARRIES VALUE ZERO IN SALTBLS, BUT THIS
033600*    SHOP ZEROES ITS OCCURS TABLES BY HAND AT THE TOP OF EVERY
033700*    PROGRAM ANYWAY (SEE CP1-COBANL01'S LICENSE-COUNT TABLE) -
033800*    A HOLDOVER FROM THE DAYS BEFORE EVERY COMPILER HONORED
033900*    VALUE CLAUSES ON OCCURS ITEMS THE SAME WAY, AND NOBODY HAS
034000*    SEEN A REASON TO DROP THE HABIT SINCE.
034100     PERFORM 1050-ZERO-ORDER-AMTS
034200         VARYING W-ZERO-IDX FROM 1 BY 1
034300             UNTIL W-ZERO-IDX > 5000.
034400     OPEN INPUT SALES-FILE.
034500     OPEN OUTPUT REPORT-FILE.
034600
034700     PERFORM 9000-READ.
034800
034900 1050-ZERO-ORDER-AMTS.
035000     MOVE ZERO TO T-ORDER-AMT(W-ZERO-IDX).
035100
035200
035300 2000-MAINLINE.
035400     PERFORM 2100-VALIDATION THRU 2100-EXIT.
035500     IF VALIDATION-FAILED
035600         PERFORM 2200-ABORT-RUN
035700     END-IF.
035800
035900     PERFORM 2250-FIND-CUSTOMER THRU 2250-EXIT.
036000     PERFORM 2300-ACCUM-REVENUE.
036100     PERFORM 2400-ACCUM-REGION.
036200     PERFORM 2500-ACCUM-CATEGORY.
036300     PERFORM 2600-ACCUM-MONTH.
036400     PERFORM 2700-ACCUM-CUSTOMER.
036500     PERFORM 2800-STORE-ORDER-AMT.
036600
036700     PERFORM 9000-READ.
036800
036900
037000 2100-VALIDATION.
037100     MOVE "YES" TO ERR-SWITCH.
037200
037300     IF I-SO-ORDER-ID = SPACES
037400         MOVE "ORDER ID" TO O-ERR-FIELD-NAME
037500         GO TO 2100-EXIT
037600     END-IF.
037700
037800     IF I-SO-CUSTOMER-ID = SPACES
037900         MOVE "CUSTOMER ID" TO O-ERR-FIELD-NAME
038000         GO TO 2100-EXIT
038100     END-IF.
038200
038300     IF I-SO-ORDER-DATE NOT NUMERIC
038400         OR I-SO-ORDER-DATE = ZERO
038500         MOVE "ORDER DATE" TO O-ERR-FIELD-NAME
038600         GO TO 2100-EXIT
038700     END-IF.
038800
038900*    04/12/04 CJV 1501 - THE 1999 CENTURY-WINDOW EDIT THAT USED TO
039000*    SIT HERE WAS PULLED.  IT REJECTED THE WHOLE RUN ON ANY ORDER
039100*    DATED OUTSIDE 1970-2079, WHICH WAS NEVER PART OF THE ORDER
039200*    ENTRY EDITS THIS REPORT WAS ASKED FOR - JUST NUMERIC, NON-
039300*    ZERO.  SEE CHANGE LOG.
039400
039500     IF I-SO-ORDER-AMOUNT NOT NUMERIC
039600         MOVE "ORDER AMOUNT" TO O-ERR-FIELD-NAME
039700         GO TO 2100-EXIT
039800     END-IF.
039900
040000     IF I-SO-REGION = SPACES
040100         MOVE "REGION" TO O-ERR-FIELD-NAME
040200         GO TO 2100-EXIT
040300     END-IF.
040400
040500     IF I-SO-PRODUCT-CATEGORY = SPACES
040600         MOVE "PRODUCT CATEGORY" TO O-ERR-FIELD-NAME
040700         GO TO 2100-EXIT
040800     END-IF.
040900
041000     IF I-SO-QUANTITY NOT NUMERIC
041100         MOVE "QUANTITY" TO O-ERR-FIELD-NAME
041200         GO TO 2100-EXIT
041300     END-IF.
041400
041500     MOVE "NO" TO ERR-SWITCH.
041600
041700 2100-EXIT.
041800     EXIT.
041900
042000
042100*    12/02/93 TWS 1330 - A BAD RECORD NOW ABORTS THE WHOLE RUN,
042200*    IT NO LONGER JUST SKIPS THE ONE RECORD AND KEEPS GOING.
042300 2200-ABORT-RUN.
042400     MOVE O-ERR-FIELD-NAME TO O-ABORT-FIELD.
042500     MOVE I-SO-ORDER-ID TO O-ABORT-ORDER-ID.
042600
042700     PERFORM 6100-PRINT-BANNER.
042800
042900     WRITE PRTLINE FROM RPT-ABORT-LINE
043000         AFTER ADVANCING 2 LINES.
043100     WRITE PRTLINE FROM RPT-RULE-LINE
043200         AFTER ADVANCING 1 LINE.
043300
043400     CLOSE SALES-FILE.
043500     CLOSE REPORT-FILE.
043600     STOP RUN.
043700
043800
043900*    09/17/90 AKL 1210 - CUSTOMER LOOKUP.  PULLED OUT OF THE OLD
044000*    2700 PARAGRAPH SO THE REGION AND CATEGORY TABLES COULD GET AT
044100*    CUST-IDX TOO, FOR THEIR OWN UNIQUE-CUSTOMER COUNTS BELOW.
044200*    A PLAIN SERIAL SEARCH, NOT A SEARCH VERB - THE TABLE ISN'T
044300*    KEPT IN ANY PARTICULAR ORDER SO INDEXED-BY/SEARCH WOULD BUY
044400*    NOTHING OVER A SUBSCRIPTED LOOP.
044500 2250-FIND-CUSTOMER.
044600     MOVE "NO" TO CUST-FOUND-SW.
044700     MOVE 1 TO CUST-IDX.
044800     PERFORM 2251-SEARCH-CUST-LOOP
044900         UNTIL CUST-FOUND-SW = "YES"
045000            OR CUST-IDX > C-CUSTOMER-COUNT.
045100
045200*    NOT FOUND BY THE TIME THE LOOP RAN OUT OF ROWS - THIS IS A
045300*    FIRST-TIME CUSTOMER, ADD A NEW ROW FOR THEM.
045400     IF CUST-FOUND-SW = "NO"
045500         PERFORM 2253-ADD-CUSTOMER
045600     END-IF.
045700
045800 2250-EXIT.
045900     EXIT.
046000
046100*    ONE PASS OF THE SEARCH - EITHER WE MATCH THE CURRENT ROW OR WE
046200*    STEP THE SUBSCRIPT AND LET THE PERFORM-UNTIL IN 2250 TRY AGAIN.
046300 2251-SEARCH-CUST-LOOP.
046400     IF T-CUST-ID(CUST-IDX) = I-SO-CUSTOMER-ID
046500         MOVE "YES" TO CUST-FOUND-SW
046600     ELSE
046700         ADD 1 TO CUST-IDX
046800     END-IF.
046900
047000*    08/19/94 TWS 1349 - TABLE WIDENED TO 1000 ROWS.  IF THIS
047100*    SHOP EVER NEEDS MORE THAN 1000 DISTINCT CUSTOMERS IN ONE RUN
047200*    THE TABLE SIZE IN SALTBLS GOES UP AND THE PROGRAM RECOMPILES -
047300*    NO ATTEMPT HERE TO GROW THE TABLE AT RUN TIME.
047400 2253-ADD-CUSTOMER.
047500     ADD 1 TO C-CUSTOMER-COUNT.
047600     IF C-CUSTOMER-COUNT > 1000
047700         MOVE "TOO MANY CUSTOMERS" TO O-ERR-FIELD-NAME
047800         PERFORM 2200-ABORT-RUN
047900     END-IF.
048000     MOVE C-CUSTOMER-COUNT TO CUST-IDX.
048100     MOVE I-SO-CUSTOMER-ID TO T-CUST-ID(CUST-IDX).
048200
048300
048400*    05/14/93 AKL 1305 - RUNNING REVENUE, TRANSACTION COUNT, UNIT
048500*    COUNT, AND MIN/MAX ORDER AMOUNT ACROSS THE WHOLE FILE.  THESE
048600*    FEED 4000-CALC-REVENUE-SUMMARY'S AVERAGE AND THE REPORT'S
048700*    REVENUE SUMMARY SECTION DIRECTLY - NO SEPARATE ROLL-UP STEP
048800*    NEEDED AT CLOSING TIME FOR THESE FOUR NUMBERS.
048900 2300-ACCUM-REVENUE.
049000     ADD I-SO-ORDER-AMOUNT TO C-REV-TOTAL-AMT.
049100     ADD 1 TO C-REV-TXN-CNT.
049200     ADD I-SO-QUANTITY TO C-REV-UNIT-CNT.
049300
049400*    FIRST RECORD SEEN PRIMES BOTH MIN AND MAX; AFTER THAT EACH
049500*    SIDE IS CHECKED INDEPENDENTLY - AN ORDER CAN SET A NEW LOW
049600*    WITHOUT TOUCHING THE HIGH, OR VICE VERSA.
049700     IF C-REV-TXN-CNT = 1
049800         MOVE I-SO-ORDER-AMOUNT TO C-REV-MIN-AMT
049900         MOVE I-SO-ORDER-AMOUNT TO C-REV-MAX-AMT
050000     ELSE
050100         IF I-SO-ORDER-AMOUNT < C-REV-MIN-AMT
050200             MOVE I-SO-ORDER-AMOUNT TO C-REV-MIN-AMT
050300         END-IF
050400         IF I-SO-ORDER-AMOUNT > C-REV-MAX-AMT
050500             MOVE I-SO-ORDER-AMOUNT TO C-REV-MAX-AMT
050600         END-IF
050700     END-IF.
050800
050900*    C-REV-MAX-DATE DOUBLES AS "AS-OF" DATE FOR 4820'S RECENCY
051000*    CALCULATION BELOW - THE LATEST ORDER DATE IN THE WHOLE FILE,
051100*    NOT TODAY'S SYSTEM DATE, IS THE CLOCK THIS REPORT RUNS ON.
051200     IF I-SO-ORDER-DATE > C-REV-MAX-DATE
051300         MOVE I-SO-ORDER-DATE TO C-REV-MAX-DATE
051400     END-IF.
051500
051600
051700*    06/02/89 AKL 1151 - REGIONAL BREAKDOWN TABLE.  FIND-OR-ADD THE
051800*    REGION ROW, THEN ROLL THIS RECORD'S REVENUE/COUNTS INTO IT -
051900*    THE AVERAGE ORDER VALUE PER REGION IS NOT COMPUTED HERE, IT
052000*    WAITS UNTIL EVERY RECORD IS IN (SEE 4200, AFTER END-OF-FILE).
052100 2400-ACCUM-REGION.
052200     MOVE "NO" TO REG-FOUND-SW.
052300     MOVE 1 TO REG-IDX.
052400     PERFORM 2410-SEARCH-REGION-LOOP
052500         UNTIL REG-FOUND-SW = "YES"
052600            OR REG-IDX > C-REGION-COUNT.
052700
052800     IF REG-FOUND-SW = "NO"
052900         PERFORM 2415-ADD-REGION
053000     END-IF.
053100
053200     ADD I-SO-ORDER-AMOUNT TO T-REGION-REVENUE(REG-IDX).
053300     ADD 1 TO T-REGION-TXN-CNT(REG-IDX).
053400     ADD I-SO-QUANTITY TO T-REGION-UNIT-CNT(REG-IDX).
053500
053600*    08/19/94 TWS 1349 - ONE SEEN-FLAG BYTE PER (REGION,CUSTOMER)
053700*    PAIR SO A REPEAT CUSTOMER IN THE SAME REGION ONLY COUNTS ONCE
053800*    TOWARD T-REGION-CUST-CNT, NO MATTER HOW MANY ORDERS THEY PLACE.
053900     IF T-REGION-CUST-SEEN(REG-IDX CUST-IDX) = "N"
054000         MOVE "Y" TO T-REGION-CUST-SEEN(REG-IDX CUST-IDX)
054100         ADD 1 TO T-REGION-CUST-CNT(REG-IDX)
054200     END-IF.
054300
054400*    SAME FIND-OR-ADD SHAPE AS 2251/2253 ABOVE, OVER THE REGION
054500*    TABLE INSTEAD OF THE CUSTOMER TABLE.
054600 2410-SEARCH-REGION-LOOP.
054700     IF T-REGION-NAME(REG-IDX) = I-SO-REGION
054800         MOVE "YES" TO REG-FOUND-SW
054900     ELSE
055000         ADD 1 TO REG-IDX
055100     END-IF.
055200
055300*    TEN REGION SLOTS IS A SHOP-DECLARED MAXIMUM (SEE SALTBLS) -
055400*    A FILE WITH AN ELEVENTH DISTINCT REGION NAME ABORTS HERE
055500*    RATHER THAN SILENTLY DROPPING OR OVERWRITING A ROW.
055600 2415-ADD-REGION.
055700     ADD 1 TO C-REGION-COUNT.
055800     IF C-REGION-COUNT > 10
055900         MOVE "TOO MANY REGIONS" TO O-ERR-FIELD-NAME
056000         PERFORM 2200-ABORT-RUN
056100     END-IF.
056200     MOVE C-REGION-COUNT TO REG-IDX.
056300     MOVE I-SO-REGION TO T-REGION-NAME(REG-IDX).
056400
056500
056600*    11/20/89 RJM 1166 - PRODUCT CATEGORY BREAKDOWN, SAME SHAPE
056700*    AS THE REGION TABLE ABOVE - FIND-OR-ADD THE CATEGORY ROW,
056800*    ROLL IN REVENUE/COUNTS, MARK THE CUSTOMER SEEN FOR THIS
056900*    CATEGORY SO REPEAT ORDERS DON'T DOUBLE-COUNT THE CUSTOMER.
057000 2500-ACCUM-CATEGORY.
057100     MOVE "NO" TO CAT-FOUND-SW.
057200     MOVE 1 TO CAT-IDX.
057300     PERFORM 2510-SEARCH-CATEGORY-LOOP
057400         UNTIL CAT-FOUND-SW = "YES"
057500            OR CAT-IDX > C-CATEGORY-COUNT.
057600
057700     IF CAT-FOUND-SW = "NO"
057800         PERFORM 2515-ADD-CATEGORY
057900     END-IF.
058000
058100     ADD I-SO-ORDER-AMOUNT TO T-CATEGORY-REVENUE(CAT-IDX).
058200     ADD 1 TO T-CATEGORY-TXN-CNT(CAT-IDX).
058300     ADD I-SO-QUANTITY TO T-CATEGORY-UNIT-CNT(CAT-IDX).
058400
058500     IF T-CATEGORY-CUST-SEEN(CAT-IDX CUST-IDX) = "N"
058600         MOVE "Y" TO T-CATEGORY-CUST-SEEN(CAT-IDX CUST-IDX)
058700         ADD 1 TO T-CATEGORY-CUST-CNT(CAT-IDX)
058800     END-IF.
058900
059000 2510-SEARCH-CATEGORY-LOOP.
059100     IF T-CATEGORY-NAME(CAT-IDX) = I-SO-PRODUCT-CATEGORY
059200         MOVE "YES" TO CAT-FOUND-SW
059300     ELSE
059400         ADD 1 TO CAT-IDX
059500     END-IF.
059600
059700*    SAME TEN-SLOT SHOP MAXIMUM AS THE REGION TABLE.
059800 2515-ADD-CATEGORY.
059900     ADD 1 TO C-CATEGORY-COUNT.
060000     IF C-CATEGORY-COUNT > 10
060100         MOVE "TOO MANY CATEGORIES" TO O-ERR-FIELD-NAME
060200         PERFORM 2200-ABORT-RUN
060300     END-IF.
060400     MOVE C-CATEGORY-COUNT TO CAT-IDX.
060500     MOVE I-SO-PRODUCT-CATEGORY TO T-CATEGORY-NAME(CAT-IDX).
060600
060700
060800*    02/08/90 RJM 1183 - MONTHLY TRENDS TABLE, KEYED BY YYYYMM.
060900*    YEAR AND MONTH ARE COMBINED INTO ONE SIX-DIGIT KEY SO THE
061000*    MONTH ROWS CAN LATER BE SORTED ASCENDING BY A SINGLE COMPARE
061100*    (4700, BELOW) INSTEAD OF A TWO-FIELD YEAR-THEN-MONTH COMPARE.
061200 2600-ACCUM-MONTH.
061300     COMPUTE W-YRMO-KEY =
061400         I-SO-ORDER-YEAR * 100 + I-SO-ORDER-MONTH.
061500
061600     MOVE "NO" TO MON-FOUND-SW.
061700     MOVE 1 TO MON-IDX.
061800     PERFORM 2610-SEARCH-MONTH-LOOP
061900         UNTIL MON-FOUND-SW = "YES"
062000            OR MON-IDX > C-MONTH-COUNT.
062100
062200     IF MON-FOUND-SW = "NO"
062300         PERFORM 2615-ADD-MONTH
062400     END-IF.
062500
062600     ADD I-SO-ORDER-AMOUNT TO T-MONTH-REVENUE(MON-IDX).
062700     ADD 1 TO T-MONTH-TXN-CNT(MON-IDX).
062800     ADD I-SO-QUANTITY TO T-MONTH-UNIT-CNT(MON-IDX).
062900
063000 2610-SEARCH-MONTH-LOOP.
063100     IF T-MONTH-YRMO(MON-IDX) = W-YRMO-KEY
063200         MOVE "YES" TO MON-FOUND-SW
063300     ELSE
063400         ADD 1 TO MON-IDX
063500     END-IF.
063600
063700*    24 MONTH SLOTS - TWO YEARS OF HISTORY.  A THIRD YEAR SHOWING
063800*    UP IN THE SAME RUN ABORTS HERE, SAME AS THE REGION/CATEGORY
063900*    OVERFLOW CHECKS ABOVE.
064000 2615-ADD-MONTH.
064100     ADD 1 TO C-MONTH-COUNT.
064200     IF C-MONTH-COUNT > 24
064300         MOVE "TOO MANY MONTHS" TO O-ERR-FIELD-NAME
064400         PERFORM 2200-ABORT-RUN
064500     END-IF.
064600     MOVE C-MONTH-COUNT TO MON-IDX.
064700     MOVE W-YRMO-KEY TO T-MONTH-YRMO(MON-IDX).
064800
064900
065000*    09/17/90 AKL 1210 - CUSTOMER LIFETIME VALUE TABLE.  THE
065100*    CUSTOMER ROW ITSELF WAS ALREADY FOUND OR ADDED BACK AT
065200*    2250-FIND-CUSTOMER SO THE REGION/CATEGORY UNIQUE-CUSTOMER
065300*    FLAGS ABOVE HAD A CUST-IDX TO MARK.
065400 2700-ACCUM-CUSTOMER.
065500     ADD I-SO-ORDER-AMOUNT TO T-CUST-LTV(CUST-IDX).
065600     ADD 1 TO T-CUST-ORDER-CNT(CUST-IDX).
065700     ADD I-SO-QUANTITY TO T-CUST-UNIT-CNT(CUST-IDX).
065800
065900     IF T-CUST-ORDER-CNT(CUST-IDX) = 1
066000         MOVE I-SO-ORDER-DATE TO T-CUST-FIRST-DATE(CUST-IDX)
066100         MOVE I-SO-ORDER-DATE TO T-CUST-LAST-DATE(CUST-IDX)
066200     ELSE
066300         IF I-SO-ORDER-DATE < T-CUST-FIRST-DATE(CUST-IDX)
066400             MOVE I-SO-ORDER-DATE TO T-CUST-FIRST-DATE(CUST-IDX)
066500         END-IF
066600         IF I-SO-ORDER-DATE > T-CUST-LAST-DATE(CUST-IDX)
066700             MOVE I-SO-ORDER-DATE TO T-CUST-LAST-DATE(CUST-IDX)
066800         END-IF
066900     END-IF.
067000
067100
067200*    05/14/93 AKL 1305 - RAW AMOUNT LIST FOR THE MEDIAN CALC.
067300 2800-STORE-ORDER-AMT.
067400     ADD 1 TO C-ORDER-AMT-COUNT.
067500     IF C-ORDER-AMT-COUNT > 5000
067600         MOVE "TOO MANY SALES RECORDS" TO O-ERR-FIELD-NAME
067700         PERFORM 2200-ABORT-RUN
067800     END-IF.
067900     MOVE I-SO-ORDER-AMOUNT TO T-ORDER-AMT(C-ORDER-AMT-COUNT).
068000
068100
068200 3000-CLOSING.
068300     IF C-REV-TXN-CNT > ZERO
068400         PERFORM 4000-CALC-REVENUE-SUMMARY
068500         PERFORM 4200-CALC-REGION-STATS
068600         PERFORM 4300-SORT-REGIONS
068700         PERFORM 4400-CALC-CATEGORY-STATS
068800         PERFORM 4500-SORT-CATEGORIES
068900         PERFORM 4600-CALC-MONTH-STATS
069000         PERFORM 4800-CALC-CUSTOMER-STATS
069100         PERFORM 5000-CALC-PERCENTILES
069200         PERFORM 5100-ASSIGN-SEGMENTS
069300         PERFORM 4900-SORT-CUSTOMERS
069400         PERFORM 5200-CALC-KPIS
069500         PERFORM 5300-CALC-COHORTS
069600         PERFORM 5400-CALC-FORECAST
069700     END-IF.
069800
069900     PERFORM 6000-PRINT-REPORT.
070000
070100     CLOSE SALES-FILE.
070200     CLOSE REPORT-FILE.
070300
070400
070500*    05/14/93 AKL 1305 - AVERAGE AND MEDIAN ORDER VALUE.
070600 4000-CALC-REVENUE-SUMMARY.
070700     COMPUTE C-REV-AVG-ORDER ROUNDED =
070800         C-REV-TOTAL-AMT / C-REV-TXN-CNT.
070900
071000     PERFORM 4100-SORT-ORDER-AMTS.
071100     PERFORM 4150-CALC-MEDIAN.
071200
071300
071400*    04/03/95 AKL 1372 - INSERTION SORT, ASCENDING, OVER THE RAW
071500*    AMOUNT LIST.  REPLACES THE OLD BUBBLE SORT - SAME IDEA USED
071600*    BELOW FOR THE REGION/CATEGORY/MONTH/CUSTOMER RANK ARRAYS.
071700 4100-SORT-ORDER-AMTS.
071800     IF C-ORDER-AMT-COUNT > 1
071900         MOVE 2 TO W-OUT-IDX
072000         PERFORM 4110-INSERT-LOOP
072100             UNTIL W-OUT-IDX > C-ORDER-AMT-COUNT
072200     END-IF.
072300
072400 4110-INSERT-LOOP.
072500     MOVE T-ORDER-AMT(W-OUT-IDX) TO W-INSERT-AMT.
072600     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
072700
072800     PERFORM 4120-SHIFT-LOOP
072900         UNTIL W-IN-IDX < 1
073000            OR T-ORDER-AMT(W-IN-IDX) NOT > W-INSERT-AMT.
073100
073200     ADD 1 TO W-IN-IDX.
073300     MOVE W-INSERT-AMT TO T-ORDER-AMT(W-IN-IDX).
073400     ADD 1 TO W-OUT-IDX.
073500
073600 4120-SHIFT-LOOP.
073700     COMPUTE W-SUB-1 = W-IN-IDX + 1.
073800     MOVE T-ORDER-AMT(W-IN-IDX) TO T-ORDER-AMT(W-SUB-1).
073900     SUBTRACT 1 FROM W-IN-IDX.
074000
074100
074200 4150-CALC-MEDIAN.
074300     DIVIDE C-ORDER-AMT-COUNT BY 2 GIVING W-MOD-QUOT
074400         REMAINDER W-MOD-REM.
074500
074600     IF W-MOD-REM = 1
074700         COMPUTE W-SUB-1 = (C-ORDER-AMT-COUNT + 1) / 2
074800         MOVE T-ORDER-AMT(W-SUB-1) TO C-REV-MEDIAN-AMT
074900     ELSE
075000         MOVE W-MOD-QUOT TO W-SUB-1
075100         COMPUTE W-SUB-2 = W-SUB-1 + 1
075200         COMPUTE C-REV-MEDIAN-AMT ROUNDED =
075300             (T-ORDER-AMT(W-SUB-1) + T-ORDER-AMT(W-SUB-2)) / 2
075400     END-IF.
075500
075600
075700*    06/02/89 AKL 1151 - AVERAGE ORDER VALUE PER REGION.  THE
075800*    REVENUE-DESCENDING SORT ITSELF IS DOWN AT 4300.
075900 4200-CALC-REGION-STATS.
076000     MOVE 1 TO REG-IDX.
076100     PERFORM 4210-REGION-AVG-LOOP
076200         UNTIL REG-IDX > C-REGION-COUNT.
076300
076400 4210-REGION-AVG-LOOP.
076500     IF T-REGION-TXN-CNT(REG-IDX) > ZERO
076600         COMPUTE T-REGION-AVG-ORDER(REG-IDX) ROUNDED =
076700             T-REGION-REVENUE(REG-IDX) / T-REGION-TXN-CNT(REG-IDX)
076800     END-IF.
076900     ADD 1 TO REG-IDX.
077000
077100
077200*    INSERTION SORT OF THE RANK ARRAY, REVENUE DESCENDING.  THE
077300*    RANK ARRAY HOLDS TABLE SUBSCRIPTS, NOT THE ROWS THEMSELVES -
077400*    CHEAPER TO SHUFFLE THAN THE FULL ROWS.
077500 4300-SORT-REGIONS.
077600     MOVE 1 TO REG-IDX.
077700     PERFORM 4310-RANK-PRIME-LOOP
077800         UNTIL REG-IDX > C-REGION-COUNT.
077900
078000     IF C-REGION-COUNT > 1
078100         MOVE 2 TO W-OUT-IDX
078200         PERFORM 4320-RANK-SORT-LOOP
078300             UNTIL W-OUT-IDX > C-REGION-COUNT
078400     END-IF.
078500
078600 4310-RANK-PRIME-LOOP.
078700     MOVE REG-IDX TO T-REGION-RANK(REG-IDX).
078800     ADD 1 TO REG-IDX.
078900
079000 4320-RANK-SORT-LOOP.
079100     MOVE T-REGION-RANK(W-OUT-IDX) TO W-RANK-IDX.
079200     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
079300
079400     PERFORM 4330-RANK-SHIFT-LOOP
079500         UNTIL W-IN-IDX < 1
079600            OR T-REGION-REVENUE(T-REGION-RANK(W-IN-IDX))
079700                 NOT < T-REGION-REVENUE(W-RANK-IDX).
079800
079900     ADD 1 TO W-IN-IDX.
080000     MOVE W-RANK-IDX TO T-REGION-RANK(W-IN-IDX).
080100     ADD 1 TO W-OUT-IDX.
080200
080300 4330-RANK-SHIFT-LOOP.
080400     COMPUTE W-SUB-1 = W-IN-IDX + 1.
080500     MOVE T-REGION-RANK(W-IN-IDX) TO T-REGION-RANK(W-SUB-1).
080600     SUBTRACT 1 FROM W-IN-IDX.
080700
080800
080900*    11/20/89 RJM 1166 - SAME SHAPE AS 4200/4300 ABOVE, FOR THE
081000*    PRODUCT CATEGORY TABLE.
081100 4400-CALC-CATEGORY-STATS.
081200     MOVE 1 TO CAT-IDX.
081300     PERFORM 4410-CATEGORY-AVG-LOOP
081400         UNTIL CAT-IDX > C-CATEGORY-COUNT.
081500
081600 4410-CATEGORY-AVG-LOOP.
081700     IF T-CATEGORY-TXN-CNT(CAT-IDX) > ZERO
081800         COMPUTE T-CATEGORY-AVG-PRICE(CAT-IDX) ROUNDED =
081900             T-CATEGORY-REVENUE(CAT-IDX) /
082000                 T-CATEGORY-TXN-CNT(CAT-IDX)
082100     END-IF.
082200     ADD 1 TO CAT-IDX.
082300
082400 4500-SORT-CATEGORIES.
082500     MOVE 1 TO CAT-IDX.
082600     PERFORM 4510-RANK-PRIME-LOOP
082700         UNTIL CAT-IDX > C-CATEGORY-COUNT.
082800
082900     IF C-CATEGORY-COUNT > 1
083000         MOVE 2 TO W-OUT-IDX
083100         PERFORM 4520-RANK-SORT-LOOP
083200             UNTIL W-OUT-IDX > C-CATEGORY-COUNT
083300     END-IF.
083400
083500 4510-RANK-PRIME-LOOP.
083600     MOVE CAT-IDX TO T-CATEGORY-RANK(CAT-IDX).
083700     ADD 1 TO CAT-IDX.
083800
083900 4520-RANK-SORT-LOOP.
084000     MOVE T-CATEGORY-RANK(W-OUT-IDX) TO W-RANK-IDX.
084100     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
084200
084300     PERFORM 4530-RANK-SHIFT-LOOP
084400         UNTIL W-IN-IDX < 1
084500            OR T-CATEGORY-REVENUE(T-CATEGORY-RANK(W-IN-IDX))
084600                 NOT < T-CATEGORY-REVENUE(W-RANK-IDX).
084700
084800     ADD 1 TO W-IN-IDX.
084900     MOVE W-RANK-IDX TO T-CATEGORY-RANK(W-IN-IDX).
085000     ADD 1 TO W-OUT-IDX.
085100
085200 4530-RANK-SHIFT-LOOP.
085300     COMPUTE W-SUB-1 = W-IN-IDX + 1.
085400     MOVE T-CATEGORY-RANK(W-IN-IDX) TO T-CATEGORY-RANK(W-SUB-1).
085500     SUBTRACT 1 FROM W-IN-IDX.
085600
085700
085800*    02/08/90 RJM 1183 - MONTHLY AVERAGE AND MOM GROWTH PCT.
085900*    GROWTH IS LEFT BLANK (T-MONTH-GROWTH-OK = "N") FOR THE
086000*    FIRST MONTH, PER THE BUSINESS RULE - THERE IS NO PRIOR
086100*    MONTH TO COMPARE AGAINST.
086200 4600-CALC-MONTH-STATS.
086300     MOVE 1 TO MON-IDX.
086400     PERFORM 4610-MONTH-AVG-LOOP
086500         UNTIL MON-IDX > C-MONTH-COUNT.
086600
086700     PERFORM 4700-SORT-MONTHS.
086800
086900     MOVE 2 TO W-RANK-IDX.
087000     PERFORM 4620-MONTH-GROWTH-LOOP
087100         UNTIL W-RANK-IDX > C-MONTH-COUNT.
087200
087300 4610-MONTH-AVG-LOOP.
087400     IF T-MONTH-TXN-CNT(MON-IDX) > ZERO
087500         COMPUTE T-MONTH-AVG-ORDER(MON-IDX) ROUNDED =
087600             T-MONTH-REVENUE(MON-IDX) / T-MONTH-TXN-CNT(MON-IDX)
087700     END-IF.
087800     ADD 1 TO MON-IDX.
087900
088000 4620-MONTH-GROWTH-LOOP.
088100     MOVE T-MONTH-RANK(W-RANK-IDX) TO MON-IDX.
088200     COMPUTE W-SUB-1 = W-RANK-IDX - 1.
088300     MOVE T-MONTH-RANK(W-SUB-1) TO W-SUB-2.
088400
088500     IF T-MONTH-REVENUE(W-SUB-2) NOT = ZERO
088600         COMPUTE T-MONTH-GROWTH-PCT(MON-IDX) ROUNDED =
088700             (T-MONTH-REVENUE(MON-IDX) - T-MONTH-REVENUE(W-SUB-2))
088800                 / T-MONTH-REVENUE(W-SUB-2) * 100
088900         MOVE "Y" TO T-MONTH-GROWTH-OK(MON-IDX)
089000     END-IF.
089100
089200     ADD 1 TO W-RANK-IDX.
089300
089400
089500*    SORT THE MONTH RANK ARRAY ASCENDING BY YEAR-MONTH - THE
089600*    ONLY ONE OF THE FOUR RANK SORTS THAT RUNS ASCENDING, SINCE
089700*    TRENDS ARE READ OLDEST TO NEWEST.
089800 4700-SORT-MONTHS.
089900     MOVE 1 TO MON-IDX.
090000     PERFORM 4710-RANK-PRIME-LOOP
090100         UNTIL MON-IDX > C-MONTH-COUNT.
090200
090300     IF C-MONTH-COUNT > 1
090400         MOVE 2 TO W-OUT-IDX
090500         PERFORM 4720-RANK-SORT-LOOP
090600             UNTIL W-OUT-IDX > C-MONTH-COUNT
090700     END-IF.
090800
090900 4710-RANK-PRIME-LOOP.
091000     MOVE MON-IDX TO T-MONTH-RANK(MON-IDX).
091100     ADD 1 TO MON-IDX.
091200
091300 4720-RANK-SORT-LOOP.
091400     MOVE T-MONTH-RANK(W-OUT-IDX) TO W-RANK-IDX.
091500     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
091600
091700     PERFORM 4730-RANK-SHIFT-LOOP
091800         UNTIL W-IN-IDX < 1
091900            OR T-MONTH-YRMO(T-MONTH-RANK(W-IN-IDX))
092000                 NOT > T-MONTH-YRMO(W-RANK-IDX).
092100
092200     ADD 1 TO W-IN-IDX.
092300     MOVE W-RANK-IDX TO T-MONTH-RANK(W-IN-IDX).
092400     ADD 1 TO W-OUT-IDX.
092500
092600 4730-RANK-SHIFT-LOOP.
092700     COMPUTE W-SUB-1 = W-IN-IDX + 1.
092800     MOVE T-MONTH-RANK(W-IN-IDX) TO T-MONTH-RANK(W-SUB-1).
092900     SUBTRACT 1 FROM W-IN-IDX.
093000
093100
093200*    09/17/90 AKL 1210 - AVERAGE PURCHASE AND RECENCY DAYS PER
093300*    CUSTOMER.  RECENCY IS MEASURED AGAINST THE LATEST ORDER
093400*    DATE SEEN ANYWHERE IN THE FILE (C-REV-MAX-DATE), NOT
093500*    AGAINST TODAY'S DATE.
093600 4800-CALC-CUSTOMER-STATS.
093700     MOVE 1 TO CUST-IDX.
093800     PERFORM 4810-CUSTOMER-AVG-LOOP
093900         UNTIL CUST-IDX > C-CUSTOMER-COUNT.
094000
094100 4810-CUSTOMER-AVG-LOOP.
094200*    04/19/04 CJV 1503 - AVERAGE PURCHASE PER CUSTOMER, ALONGSIDE
094300*    THE LIFETIME VALUE TOTAL - ORDER-CNT IS ALWAYS AT LEAST 1
094400*    HERE SINCE THE ROW ONLY EXISTS BECAUSE 2250-FIND-CUSTOMER
094500*    ADDED IT ON THIS CUSTOMER'S FIRST ORDER.
094600     COMPUTE T-CUST-AVG-PURCHASE(CUST-IDX) ROUNDED =
094700         T-CUST-LTV(CUST-IDX) / T-CUST-ORDER-CNT(CUST-IDX).
094800     PERFORM 4820-CALC-RECENCY-DAYS.
094900     IF T-CUST-ORDER-CNT(CUST-IDX) >= 2
095000         ADD 1 TO C-REPEAT-CUST-CNT
095100     END-IF.
095200     ADD 1 TO CUST-IDX.
095300
095400*    4825-DATE-TO-DAYS TURNS A GREGORIAN YYYYMMDD INTO A DAY COUNT
095500*    (YEARS*365 PLUS LEAP DAYS PLUS DAYS ELAPSED IN THE YEAR) SO
095600*    THE SUBTRACTION BELOW COMES OUT IN WHOLE CALENDAR DAYS.
095700 4820-CALC-RECENCY-DAYS.
095800     MOVE C-REV-MAX-DATE TO W-DATE-YY W-DATE-MM W-DATE-DD.
095900     PERFORM 4825-DATE-TO-DAYS.
096000     MOVE W-DATE-WORK-DAYS TO W-DATE-DAYS-1.
096100
096200     MOVE T-CUST-LAST-DATE(CUST-IDX)
096300         TO W-DATE-YY W-DATE-MM W-DATE-DD.
096400     PERFORM 4825-DATE-TO-DAYS.
096500     MOVE W-DATE-WORK-DAYS TO W-DATE-DAYS-2.
096600
096700     COMPUTE T-CUST-RECENCY-DAYS(CUST-IDX) =
096800         W-DATE-DAYS-1 - W-DATE-DAYS-2.
096900
097000*    LEAP-DAY COUNT USES THE USUAL /4, /100, /400 RULE; MONTH
097100*    DAYS ARE A STRAIGHT EVALUATE ON THE CUMULATIVE CALENDAR.
097200 4825-DATE-TO-DAYS.
097300     COMPUTE W-DATE-LEAP-CNT =
097400         (W-DATE-YY - 1) / 4 - (W-DATE-YY - 1) / 100
097500             + (W-DATE-YY - 1) / 400.
097600
097700     EVALUATE W-DATE-MM
097800         WHEN  1  MOVE    0 TO W-DATE-MO-DAYS
097900         WHEN  2  MOVE   31 TO W-DATE-MO-DAYS
098000         WHEN  3  MOVE   59 TO W-DATE-MO-DAYS
098100         WHEN  4  MOVE   90 TO W-DATE-MO-DAYS
098200         WHEN  5  MOVE  120 TO W-DATE-MO-DAYS
098300         WHEN  6  MOVE  151 TO W-DATE-MO-DAYS
098400         WHEN  7  MOVE  181 TO W-DATE-MO-DAYS
098500         WHEN  8  MOVE  212 TO W-DATE-MO-DAYS
098600         WHEN  9  MOVE  243 TO W-DATE-MO-DAYS
098700         WHEN 10  MOVE  273 TO W-DATE-MO-DAYS
098800         WHEN 11  MOVE  304 TO W-DATE-MO-DAYS
098900         WHEN 12  MOVE  334 TO W-DATE-MO-DAYS
099000     END-EVALUATE.
099100
099200     IF W-DATE-MM > 2
099300         DIVIDE W-DATE-YY BY 4 GIVING W-MOD-QUOT
099400             REMAINDER W-MOD-REM
099500         IF W-MOD-REM = 0
099600             ADD 1 TO W-DATE-MO-DAYS
099700         END-IF
099800     END-IF.
099900
100000     COMPUTE W-DATE-WORK-DAYS =
100100         W-DATE-YY * 365 + W-DATE-LEAP-CNT +
100200             W-DATE-MO-DAYS + W-DATE-DD.
100300
100400
100500*    01/05/91 AKL 1219 - QUARTILE PERCENTILES OF LIFETIME VALUE,
100600*    LINEAR INTERPOLATION PER THE BUSINESS RULE.  T-CUST-RANK IS
100700*    NOT YET SORTED BY LTV AT THIS POINT IN THE RUN (THAT SORT IS
100800*    4900, BELOW) SO THIS PARAGRAPH SORTS ITS OWN WORK COPY.
100900 5000-CALC-PERCENTILES.
101000     MOVE 1 TO CUST-IDX.
101100     PERFORM 5010-RANK-PRIME-LOOP
101200         UNTIL CUST-IDX > C-CUSTOMER-COUNT.
101300
101400     IF C-CUSTOMER-COUNT > 1
101500         MOVE 2 TO W-OUT-IDX
101600         PERFORM 5020-RANK-SORT-LOOP
101700             UNTIL W-OUT-IDX > C-CUSTOMER-COUNT
101800     END-IF.
101900
102000     PERFORM 5030-FIND-PERCENTILE.
102100     MOVE W-PCTL-LO-VAL TO C-LTV-P25.
102200
102300     PERFORM 5040-FIND-PERCENTILE-50.
102400     MOVE W-PCTL-LO-VAL TO C-LTV-P50.
102500
102600     PERFORM 5050-FIND-PERCENTILE-75.
102700     MOVE W-PCTL-LO-VAL TO C-LTV-P75.
102800
102900 5010-RANK-PRIME-LOOP.
103000     MOVE CUST-IDX TO T-CUST-RANK(CUST-IDX).
103100     ADD 1 TO CUST-IDX.
103200
103300 5020-RANK-SORT-LOOP.
103400     MOVE T-CUST-RANK(W-OUT-IDX) TO W-RANK-IDX.
103500     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
103600
103700     PERFORM 5025-RANK-SHIFT-LOOP
103800         UNTIL W-IN-IDX < 1
103900            OR T-CUST-LTV(T-CUST-RANK(W-IN-IDX))
104000                 NOT > T-CUST-LTV(W-RANK-IDX).
104100
104200     ADD 1 TO W-IN-IDX.
104300     MOVE W-RANK-IDX TO T-CUST-RANK(W-IN-IDX).
104400     ADD 1 TO W-OUT-IDX.
104500
104600 5025-RANK-SHIFT-LOOP.
104700     COMPUTE W-SUB-1 = W-IN-IDX + 1.
104800     MOVE T-CUST-RANK(W-IN-IDX) TO T-CUST-RANK(W-SUB-1).
104900     SUBTRACT 1 FROM W-IN-IDX.
105000
105100*    H = (N-1) * P, 0-BASED; W-PCTL-LO-IDX IS THE 1-BASED ROW
105200*    JUST BELOW H, T-CUST-RANK(W-PCTL-LO-IDX) IS SORTED ASCENDING
105300*    AT THIS POINT SO THE TABLE IS READ OLDEST-SMALLEST FIRST.
105400 5030-FIND-PERCENTILE.
105500     COMPUTE W-PCTL-H = (C-CUSTOMER-COUNT - 1) * 0.25.
105600     PERFORM 5035-INTERPOLATE.
105700
105800 5035-INTERPOLATE.
105900*    MOVING A DECIMAL FIELD INTO AN INTEGER COMP FIELD TRUNCATES
106000*    THE FRACTION - NO NEED FOR AN INTEGER-PART FUNCTION CALL.
106100     MOVE W-PCTL-H TO W-PCTL-INT.
106200     COMPUTE W-PCTL-LO-IDX = W-PCTL-INT + 1.
106300     COMPUTE W-PCTL-FRAC = W-PCTL-H - W-PCTL-INT.
106400
106500     MOVE T-CUST-LTV(T-CUST-RANK(W-PCTL-LO-IDX)) TO W-PCTL-LO-VAL.
106600
106700     IF W-PCTL-LO-IDX < C-CUSTOMER-COUNT
106800         COMPUTE W-SUB-1 = W-PCTL-LO-IDX + 1
106900         MOVE T-CUST-LTV(T-CUST-RANK(W-SUB-1)) TO W-PCTL-HI-VAL
107000         COMPUTE W-PCTL-LO-VAL ROUNDED = W-PCTL-LO-VAL +
107100             W-PCTL-FRAC * (W-PCTL-HI-VAL - W-PCTL-LO-VAL)
107200     END-IF.
107300
107400 5040-FIND-PERCENTILE-50.
107500     COMPUTE W-PCTL-H = (C-CUSTOMER-COUNT - 1) * 0.5.
107600     PERFORM 5035-INTERPOLATE.
107700
107800 5050-FIND-PERCENTILE-75.
107900     COMPUTE W-PCTL-H = (C-CUSTOMER-COUNT - 1) * 0.75.
108000     PERFORM 5035-INTERPOLATE.
108100
108200
108300*    01/05/91 AKL 1219 - VIP/PREMIUM/STANDARD/NEW, STRICT
108400*    GREATER-THAN COMPARISONS PER THE BUSINESS RULE.
108500 5100-ASSIGN-SEGMENTS.
108600     MOVE 1 TO CUST-IDX.
108700     PERFORM 5110-SEGMENT-LOOP
108800         UNTIL CUST-IDX > C-CUSTOMER-COUNT.
108900
109000 5110-SEGMENT-LOOP.
109100     EVALUATE TRUE
109200         WHEN T-CUST-LTV(CUST-IDX) > C-LTV-P75
109300             MOVE "VIP" TO T-CUST-SEGMENT(CUST-IDX)
109400         WHEN T-CUST-LTV(CUST-IDX) > C-LTV-P50
109500             MOVE "PREMIUM" TO T-CUST-SEGMENT(CUST-IDX)
109600         WHEN T-CUST-LTV(CUST-IDX) > C-LTV-P25
109700             MOVE "STANDARD" TO T-CUST-SEGMENT(CUST-IDX)
109800         WHEN OTHER
109900             MOVE "NEW" TO T-CUST-SEGMENT(CUST-IDX)
110000     END-EVALUATE.
110100     ADD 1 TO CUST-IDX.
110200
110300
110400*    08/19/94 TWS 1349 - TOP CUSTOMERS BY LIFETIME VALUE,
110500*    DESCENDING.  NOT PRINTED ON THE REPORT ITSELF (THE REPORT
110600*    ONLY SHOWS THE TOP 5 PRODUCT CATEGORIES) BUT CARRIED HERE
110700*    SINCE OTHER RUNS IN THIS SHOP LOOK AT T-CUST-RANK DIRECTLY.
110800 4900-SORT-CUSTOMERS.
110900     MOVE 1 TO CUST-IDX.
111000     PERFORM 4910-RANK-PRIME-LOOP
111100         UNTIL CUST-IDX > C-CUSTOMER-COUNT.
111200
111300     IF C-CUSTOMER-COUNT > 1
111400         MOVE 2 TO W-OUT-IDX
111500         PERFORM 4920-RANK-SORT-LOOP
111600             UNTIL W-OUT-IDX > C-CUSTOMER-COUNT
111700     END-IF.
111800
111900 4910-RANK-PRIME-LOOP.
112000     MOVE CUST-IDX TO T-CUST-RANK(CUST-IDX).
112100     ADD 1 TO CUST-IDX.
112200
112300 4920-RANK-SORT-LOOP.
112400     MOVE T-CUST-RANK(W-OUT-IDX) TO W-RANK-IDX.
112500     COMPUTE W-IN-IDX = W-OUT-IDX - 1.
112600
112700     PERFORM 4930-RANK-SHIFT-LOOP
112800         UNTIL W-IN-IDX < 1
112900            OR T-CUST-LTV(T-CUST-RANK(W-IN-IDX))
113000                 NOT < T-CUST-LTV(W-RANK-IDX).
113100
113200     ADD 1 TO W-IN-IDX.
113300     MOVE W-RANK-IDX TO T-CUST-RANK(W-IN-IDX).
113400     ADD 1 TO W-OUT-IDX.
113500
113600 4930-RANK-SHIFT-LOOP.
113700     COMPUTE W-SUB-1 = W-IN-IDX + 1.
113800     MOVE T-CUST-RANK(W-IN-IDX) TO T-CUST-RANK(W-SUB-1).
113900     SUBTRACT 1 FROM W-IN-IDX.
114000
114100
114200*    07/22/91 DPH 1244 - KEY PERFORMANCE INDICATORS.
114300 5200-CALC-KPIS.
114400     MOVE C-REV-TOTAL-AMT TO C-YTD-REVENUE.
114500
114600     IF C-MONTH-COUNT > ZERO
114700         COMPUTE C-AVG-MONTHLY-REV ROUNDED =
114800             C-YTD-REVENUE / C-MONTH-COUNT
114900     END-IF.
115000
115100     MOVE 1 TO MON-IDX.
115200     PERFORM 5210-GROWTH-SUM-LOOP
115300         UNTIL MON-IDX > C-MONTH-COUNT.
115400
115500     IF C-GROWTH-MONTH-CNT > ZERO
115600         COMPUTE C-GROWTH-RATE-PCT ROUNDED =
115700             C-GROWTH-SUM / C-GROWTH-MONTH-CNT
115800     END-IF.
115900
116000     IF C-CUSTOMER-COUNT > ZERO
116100         COMPUTE C-REV-PER-CUST ROUNDED =
116200             C-YTD-REVENUE / C-CUSTOMER-COUNT
116300         COMPUTE C-REPEAT-CUST-PCT ROUNDED =
116400             C-REPEAT-CUST-CNT / C-CUSTOMER-COUNT * 100
116500     END-IF.
116600
116700 5210-GROWTH-SUM-LOOP.
116800     IF T-MONTH-GROWTH-OK(MON-IDX) = "Y"
116900         ADD T-MONTH-GROWTH-PCT(MON-IDX) TO C-GROWTH-SUM
117000         ADD 1 TO C-GROWTH-MONTH-CNT
117100     END-IF.
117200     ADD 1 TO MON-IDX.
117300
117400
117500*    03/11/92 DPH 1261 - COHORT COUNTS, KEYED BY EACH CUSTOMER'S
117600*    FIRST-PURCHASE YEAR-MONTH.
117700 5300-CALC-COHORTS.
117800     MOVE 1 TO CUST-IDX.
117900     PERFORM 5310-COHORT-LOOP
118000         UNTIL CUST-IDX > C-CUSTOMER-COUNT.
118100
118200 5310-COHORT-LOOP.
118300     COMPUTE W-YRMO-KEY =
118400         T-CUST-FIRST-YR(CUST-IDX) * 100 + T-CUST-FIRST-MO(CUST-IDX).
118500
118600     MOVE "NO" TO COH-FOUND-SW.
118700     MOVE 1 TO COH-IDX.
118800     PERFORM 5320-SEARCH-COHORT-LOOP
118900         UNTIL COH-FOUND-SW = "YES"
119000            OR COH-IDX > C-COHORT-COUNT.
119100
119200     IF COH-FOUND-SW = "NO"
119300         PERFORM 5330-ADD-COHORT
119400     END-IF.
119500
119600     ADD 1 TO T-COHORT-CUST-CNT(COH-IDX).
119700     ADD 1 TO CUST-IDX.
119800
119900 5320-SEARCH-COHORT-LOOP.
120000     IF T-COHORT-YRMO(COH-IDX) = W-YRMO-KEY
120100         MOVE "YES" TO COH-FOUND-SW
120200     ELSE
120300         ADD 1 TO COH-IDX
120400     END-IF.
120500
120600 5330-ADD-COHORT.
120700     ADD 1 TO C-COHORT-COUNT.
120800     IF C-COHORT-COUNT > 24
120900         MOVE "TOO MANY COHORT MONTHS" TO O-ERR-FIELD-NAME
121000         PERFORM 2200-ABORT-RUN
121100     END-IF.
121200     MOVE C-COHORT-COUNT TO COH-IDX.
121300     MOVE W-YRMO-KEY TO T-COHORT-YRMO(COH-IDX).
121400
121500
121600*    09/30/92 RJM 1288 - FORECAST INDICATORS, OFF THE MONTH
121700*    TABLE SORTED ASCENDING BY YEAR-MONTH (4700, ABOVE).  STD
121800*    DEV IS THE SAMPLE STANDARD DEVIATION - DIVISOR N-1.
121900 5400-CALC-FORECAST.
122000     IF C-MONTH-COUNT > ZERO
122100         MOVE T-MONTH-RANK(C-MONTH-COUNT) TO W-SUB-1
122200         MOVE T-MONTH-REVENUE(W-SUB-1) TO C-FC-LATEST-REV
122300
122400         IF C-MONTH-COUNT > 1
122500             COMPUTE W-SUB-2 = C-MONTH-COUNT - 1
122600             MOVE T-MONTH-RANK(W-SUB-2) TO W-SUB-1
122700             MOVE T-MONTH-REVENUE(W-SUB-1) TO C-FC-PRIOR-REV
122800         END-IF
122900
123000         MOVE C-AVG-MONTHLY-REV TO C-FC-MEAN-REV
123100
123200         IF C-FC-LATEST-REV > C-FC-MEAN-REV
123300             MOVE "UP" TO C-FC-TREND
123400         ELSE
123500             MOVE "DOWN" TO C-FC-TREND
123600         END-IF
123700
123800         IF C-MONTH-COUNT > 1
123900             MOVE 1 TO MON-IDX
124000             PERFORM 5410-VARIANCE-LOOP
124100                 UNTIL MON-IDX > C-MONTH-COUNT
124200             COMPUTE W-SQRT-INPUT =
124300                 C-FC-VARIANCE-SUM / (C-MONTH-COUNT - 1)
124400             PERFORM 5420-CALC-SQRT
124500             MOVE W-SQRT-GUESS TO C-FC-STDDEV
124600             IF C-FC-MEAN-REV NOT = ZERO
124700                 COMPUTE C-FC-VOLATILITY ROUNDED =
124800                     C-FC-STDDEV / C-FC-MEAN-REV
124900             END-IF
125000         END-IF
125100     END-IF.
125200
125300 5410-VARIANCE-LOOP.
125400     COMPUTE W-FC-DIFF = T-MONTH-REVENUE(MON-IDX) - C-FC-MEAN-REV.
125500     COMPUTE C-FC-VARIANCE-SUM =
125600         C-FC-VARIANCE-SUM + W-FC-DIFF * W-FC-DIFF.
125700     ADD 1 TO MON-IDX.
125800
125900*    NEWTON'S METHOD SQUARE ROOT - NO SQRT FUNCTION ON THIS
126000*    COMPILER.  TEN REFINEMENTS IS WAY MORE THAN THIS REPORT
126100*    NEEDS FOR A 2-DECIMAL DOLLAR FIGURE.
126200 5420-CALC-SQRT.
126300     IF W-SQRT-INPUT = ZERO
126400         MOVE ZERO TO W-SQRT-GUESS
126500     ELSE
126600         MOVE W-SQRT-INPUT TO W-SQRT-GUESS
126700         MOVE 1 TO W-SQRT-ITER
126800         PERFORM 5425-SQRT-REFINE-LOOP
126900             UNTIL W-SQRT-ITER > 10
127000     END-IF.
127100
127200 5425-SQRT-REFINE-LOOP.
127300     COMPUTE W-SQRT-GUESS ROUNDED =
127400         (W-SQRT-GUESS + W-SQRT-INPUT / W-SQRT-GUESS) / 2.
127500     ADD 1 TO W-SQRT-ITER.
127600
127700
127800 6000-PRINT-REPORT.
127900     PERFORM 6100-PRINT-BANNER.
128000     PERFORM 6200-PRINT-REVENUE-SUMMARY.
128100     PERFORM 6300-PRINT-KPIS.
128200     PERFORM 6400-PRINT-REGIONAL.
128300     PERFORM 6500-PRINT-TOP-PRODUCTS.
128400
128500     WRITE PRTLINE FROM RPT-RULE-LINE
128600         AFTER ADVANCING 1 LINE.
128700     WRITE PRTLINE FROM RPT-FOOTER-LINE
128800         AFTER ADVANCING 2 LINES.
128900     WRITE PRTLINE FROM RPT-RULE-LINE
129000         AFTER ADVANCING 1 LINE.
129100
129200
129300*    11/14/03 TWS 1496 - BANNER NOW ADVANCES TO A NEW FORM (VIA THE
129400*    C01/TOP-OF-FORM MNEMONIC DEFINED IN SPECIAL-NAMES) AND STAMPS
129500*    A PAGE NUMBER INSTEAD OF JUST FLOWING OFF THE BOTTOM OF THE
129600*    LAST ONE.
129700 6100-PRINT-BANNER.
129800     ADD 1 TO C-PCTR.
129900     MOVE C-PCTR TO O-RPT-PAGE-NO.
130000     WRITE PRTLINE FROM RPT-RULE-LINE
130100         AFTER ADVANCING TOP-OF-FORM.
130200     WRITE PRTLINE FROM RPT-TITLE-LINE
130300         AFTER ADVANCING 1 LINE.
130400     WRITE PRTLINE FROM RPT-DATE-LINE
130500         AFTER ADVANCING 1 LINE.
130600     WRITE PRTLINE FROM RPT-RULE-LINE
130700         AFTER ADVANCING 1 LINE.
130800     WRITE PRTLINE FROM RPT-BLANK-LINE
130900         AFTER ADVANCING 1 LINE.
131000
131100
131200 6200-PRINT-REVENUE-SUMMARY.
131300     MOVE "REVENUE SUMMARY" TO O-SECTION-TITLE.
131400     WRITE PRTLINE FROM RPT-SECTION-LINE
131500         AFTER ADVANCING 1 LINE.
131600     WRITE PRTLINE FROM RPT-DASH-LINE
131700         AFTER ADVANCING 1 LINE.
131800
131900     MOVE "TOTAL REVENUE:" TO O-REV-LABEL.
132000     MOVE C-REV-TOTAL-AMT TO O-REV-AMOUNT.
132100     WRITE PRTLINE FROM RPT-REV-LINE
132200         AFTER ADVANCING 1 LINE.
132300
132400     MOVE "AVERAGE ORDER VALUE:" TO O-REV-LABEL.
132500     MOVE C-REV-AVG-ORDER TO O-REV-AMOUNT.
132600     WRITE PRTLINE FROM RPT-REV-LINE
132700         AFTER ADVANCING 1 LINE.
132800
132900     MOVE "MEDIAN ORDER VALUE:" TO O-REV-LABEL.
133000     MOVE C-REV-MEDIAN-AMT TO O-REV-AMOUNT.
133100     WRITE PRTLINE FROM RPT-REV-LINE
133200         AFTER ADVANCING 1 LINE.
133300
133400     MOVE "TOTAL TRANSACTIONS:" TO O-REVC-LABEL.
133500     MOVE C-REV-TXN-CNT TO O-REVC-COUNT.
133600     WRITE PRTLINE FROM RPT-REV-CNT-LINE
133700         AFTER ADVANCING 1 LINE.
133800
133900     MOVE "TOTAL UNITS SOLD:" TO O-REVC-LABEL.
134000     MOVE C-REV-UNIT-CNT TO O-REVC-COUNT.
134100     WRITE PRTLINE FROM RPT-REV-CNT-LINE
134200         AFTER ADVANCING 1 LINE.
134300
134400     WRITE PRTLINE FROM RPT-BLANK-LINE
134500         AFTER ADVANCING 1 LINE.
134600
134700
134800 6300-PRINT-KPIS.
134900     MOVE "KEY PERFORMANCE INDICATORS" TO O-SECTION-TITLE.
135000     WRITE PRTLINE FROM RPT-SECTION-LINE
135100         AFTER ADVANCING 1 LINE.
135200     WRITE PRTLINE FROM RPT-DASH-LINE
135300         AFTER ADVANCING 1 LINE.
135400
135500     MOVE "YTD REVENUE:" TO O-REV-LABEL.
135600     MOVE C-YTD-REVENUE TO O-REV-AMOUNT.
135700     WRITE PRTLINE FROM RPT-REV-LINE
135800         AFTER ADVANCING 1 LINE.
135900
136000     MOVE "AVG MONTHLY REVENUE:" TO O-REV-LABEL.
136100     MOVE C-AVG-MONTHLY-REV TO O-REV-AMOUNT.
136200     WRITE PRTLINE FROM RPT-REV-LINE
136300         AFTER ADVANCING 1 LINE.
136400
136500     MOVE "GROWTH RATE (MOM):" TO O-KPI-LABEL.
136600     MOVE C-GROWTH-RATE-PCT TO O-KPI-PCT.
136700     WRITE PRTLINE FROM RPT-KPI-PCT-LINE
136800         AFTER ADVANCING 1 LINE.
136900
137000     MOVE "TOTAL CUSTOMERS:" TO O-REVC-LABEL.
137100     MOVE C-CUSTOMER-COUNT TO O-REVC-COUNT.
137200     WRITE PRTLINE FROM RPT-REV-CNT-LINE
137300         AFTER ADVANCING 1 LINE.
137400
137500     MOVE "REVENUE PER CUSTOMER:" TO O-REV-LABEL.
137600     MOVE C-REV-PER-CUST TO O-REV-AMOUNT.
137700     WRITE PRTLINE FROM RPT-REV-LINE
137800         AFTER ADVANCING 1 LINE.
137900
138000     MOVE "REPEAT CUSTOMER RATE:" TO O-KPI-LABEL.
138100     MOVE C-REPEAT-CUST-PCT TO O-KPI-PCT.
138200     WRITE PRTLINE FROM RPT-KPI-PCT-LINE
138300         AFTER ADVANCING 1 LINE.
138400
138500     WRITE PRTLINE FROM RPT-BLANK-LINE
138600         AFTER ADVANCING 1 LINE.
138700
138800
138900*    06/02/89 AKL 1151 - ONE ROW PER REGION, REVENUE DESCENDING,
139000*    READ OFF T-REGION-RANK (SORTED AT 4300).  11/14/03 TWS 1496 -
139100*    AT EOP RE-PRINTS THE BANNER AND THESE TWO HEADING LINES SO A
139200*    REGION TABLE THAT SPILLS PAST THE FORM FOOTING PICKS RIGHT
139300*    BACK UP ON THE NEXT PAGE.
139400 6400-PRINT-REGIONAL.
139500     MOVE "REGIONAL PERFORMANCE" TO O-SECTION-TITLE.
139600     WRITE PRTLINE FROM RPT-SECTION-LINE
139700         AFTER ADVANCING 1 LINE.
139800     WRITE PRTLINE FROM RPT-DASH-LINE
139900         AFTER ADVANCING 1 LINE.
140000     WRITE PRTLINE FROM RPT-REG-HEAD-LINE
140100         AFTER ADVANCING 1 LINE.
140200
140300     MOVE 1 TO W-RANK-IDX.
140400     PERFORM 6410-REGION-DET-LOOP
140500         UNTIL W-RANK-IDX > C-REGION-COUNT.
140600
140700     WRITE PRTLINE FROM RPT-BLANK-LINE
140800         AFTER ADVANCING 1 LINE.
140900
141000 6410-REGION-DET-LOOP.
141100     MOVE T-REGION-RANK(W-RANK-IDX) TO REG-IDX.
141200
141300     MOVE T-REGION-NAME(REG-IDX) TO O-REG-NAME.
141400     MOVE T-REGION-REVENUE(REG-IDX) TO O-REG-REVENUE.
141500     MOVE T-REGION-AVG-ORDER(REG-IDX) TO O-REG-AVG-ORDER.
141600     MOVE T-REGION-TXN-CNT(REG-IDX) TO O-REG-TXN-CNT.
141700     MOVE T-REGION-UNIT-CNT(REG-IDX) TO O-REG-UNIT-CNT.
141800     MOVE T-REGION-CUST-CNT(REG-IDX) TO O-REG-CUST-CNT.
141900
142000     WRITE PRTLINE FROM RPT-REG-DET-LINE
142100         AFTER ADVANCING 1 LINE
142200             AT EOP
142300                 PERFORM 6420-REGION-PAGE-HEADING.
142400
142500     ADD 1 TO W-RANK-IDX.
142600
142700 6420-REGION-PAGE-HEADING.
142800     PERFORM 6100-PRINT-BANNER.
142900     MOVE "REGIONAL PERFORMANCE (CONTINUED)" TO O-SECTION-TITLE.
143000     WRITE PRTLINE FROM RPT-SECTION-LINE
143100         AFTER ADVANCING 1 LINE.
143200     WRITE PRTLINE FROM RPT-DASH-LINE
143300         AFTER ADVANCING 1 LINE.
143400     WRITE PRTLINE FROM RPT-REG-HEAD-LINE
143500         AFTER ADVANCING 1 LINE.
143600
143700*    11/20/89 RJM 1166 - TOP 5 CATEGORIES ONLY, REVENUE
143800*    DESCENDING, PER THE REPORT LAYOUT.  SAME AT-EOP/RE-HEADING
143900*    IDIOM AS THE REGION TABLE ABOVE.
144000 6500-PRINT-TOP-PRODUCTS.
144100     MOVE "TOP PRODUCTS" TO O-SECTION-TITLE.
144200     WRITE PRTLINE FROM RPT-SECTION-LINE
144300         AFTER ADVANCING 1 LINE.
144400     WRITE PRTLINE FROM RPT-DASH-LINE
144500         AFTER ADVANCING 1 LINE.
144600     WRITE PRTLINE FROM RPT-CAT-HEAD-LINE
144700         AFTER ADVANCING 1 LINE.
144800
144900     MOVE 1 TO W-RANK-IDX.
145000     PERFORM 6510-CATEGORY-DET-LOOP
145100         UNTIL W-RANK-IDX > C-CATEGORY-COUNT
145200            OR W-RANK-IDX > 5.
145300
145400     WRITE PRTLINE FROM RPT-BLANK-LINE
145500         AFTER ADVANCING 1 LINE.
145600
145700 6510-CATEGORY-DET-LOOP.
145800     MOVE T-CATEGORY-RANK(W-RANK-IDX) TO CAT-IDX.
145900
146000     MOVE T-CATEGORY-NAME(CAT-IDX) TO O-CAT-NAME.
146100     MOVE T-CATEGORY-REVENUE(CAT-IDX) TO O-CAT-REVENUE.
146200     MOVE T-CATEGORY-AVG-PRICE(CAT-IDX) TO O-CAT-AVG-PRICE.
146300     MOVE T-CATEGORY-TXN-CNT(CAT-IDX) TO O-CAT-TXN-CNT.
146400     MOVE T-CATEGORY-UNIT-CNT(CAT-IDX) TO O-CAT-UNIT-CNT.
146500     MOVE T-CATEGORY-CUST-CNT(CAT-IDX) TO O-CAT-CUST-CNT.
146600
146700     WRITE PRTLINE FROM RPT-CAT-DET-LINE
146800         AFTER ADVANCING 1 LINE
146900             AT EOP
147000                 PERFORM 6520-CATEGORY-PAGE-HEADING.
147100
147200     ADD 1 TO W-RANK-IDX.
147300
147400 6520-CATEGORY-PAGE-HEADING.
147500     PERFORM 6100-PRINT-BANNER.
147600     MOVE "TOP PRODUCTS (CONTINUED)" TO O-SECTION-TITLE.
147700     WRITE PRTLINE FROM RPT-SECTION-LINE
147800         AFTER ADVANCING 1 LINE.
147900     WRITE PRTLINE FROM RPT-DASH-LINE
148000         AFTER ADVANCING 1 LINE.
148100     WRITE PRTLINE FROM RPT-CAT-HEAD-LINE
148200         AFTER ADVANCING 1 LINE.
148300
148400 9000-READ.
148500     READ SALES-FILE
148600         AT END
148700             MOVE "NO" TO MORE-RECS.
