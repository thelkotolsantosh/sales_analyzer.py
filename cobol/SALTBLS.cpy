000100******************************************************************
000200*    SALTBLS.CPY                                                 *
000300*    IN-MEMORY KEYED TABLES FOR THE SALES ANALYTICS RUN          *
000400*                                                                *
000500*    ONE FULL-FILE PASS BUILDS ALL FOUR TABLES BELOW (REGION,    *
000600*    CATEGORY, MONTH, CUSTOMER) PLUS THE RAW-AMOUNT LIST USED    *
000700*    FOR THE MEDIAN AND THE COHORT COUNTS DERIVED FROM THE       *
000800*    CUSTOMER TABLE AFTER END-OF-FILE.  TABLE SIZES ARE SHOP     *
000900*    DECLARED MAXIMA, NOT HARD SPEC LIMITS - BUMP AND RECOMPILE  *
001000*    IF A BIGGER EXTRACT SHOWS UP.                               *
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    09/17/90  AKL  1210  ORIGINAL CUSTOMER TABLE ONLY, CARRIED   *
001400*                         INLINE IN CBLANL06.                    *
001500*    02/08/90  RJM  1183  ADDED MONTH-TABLE (SEE CBLANL06 LOG).   *
001600*    01/05/91  AKL  1219  ADDED T-CUST-RANK FOR THE QUARTILE      *
001700*                         SEGMENTATION SORT.                      *
001800*    09/30/92  RJM  1288  ADDED COHORT-TABLE FOR FIRST-PURCHASE   *
001900*                         MONTH COUNTS.                          *
002000*    08/19/94  TWS  1349  WIDENED CUSTOMER-TABLE TO 1000 ENTRIES; *
002100*                         ADDED CUST-SEEN FLAGS TO REGION/        *
002200*                         CATEGORY TABLES FOR UNIQUE-CUSTOMER     *
002300*                         COUNTS.                                 *
002400*    06/30/03  TWS  1488  PULLED OUT TO SHARED COPYBOOK PER SHOP  *
002500*                         STANDARD.                               *
002550*    04/19/04  CJV  1503  ADDED T-CUST-AVG-PURCHASE - CUSTOMER    *
002560*                         SEGMENTATION CALLS FOR AVERAGE PURCHASE *
002570*                         ALONGSIDE LTV, NOT JUST LTV ALONE.       *
002600******************************************************************
002700
002800******************************************************************
002900*    REGION-TABLE - KEYED BY REGION NAME                         *
003000******************************************************************
003100 01  REGION-TABLE.
003200     05  C-REGION-COUNT          PIC S9(03) COMP VALUE ZERO.
003300     05  T-REGION-ENTRY OCCURS 10 TIMES.
003400         10  T-REGION-NAME        PIC X(10).
003500         10  T-REGION-REVENUE     PIC S9(09)V99 VALUE ZERO.
003600         10  T-REGION-TXN-CNT     PIC S9(07) COMP VALUE ZERO.
003700         10  T-REGION-UNIT-CNT    PIC S9(07) COMP VALUE ZERO.
003800         10  T-REGION-CUST-CNT    PIC S9(05) COMP VALUE ZERO.
003900         10  T-REGION-AVG-ORDER   PIC S9(07)V99 VALUE ZERO.
004000         10  T-REGION-CUST-SEEN OCCURS 1000 TIMES
004100                        PIC X VALUE 'N'.
004200     05  T-REGION-RANK OCCURS 10 TIMES PIC S9(03) COMP VALUE ZERO.
004300     05  FILLER                  PIC X(01)   VALUE SPACE.
004400
004500******************************************************************
004600*    CATEGORY-TABLE - KEYED BY PRODUCT CATEGORY NAME             *
004700******************************************************************
004800 01  CATEGORY-TABLE.
004900     05  C-CATEGORY-COUNT        PIC S9(03) COMP VALUE ZERO.
005000     05  T-CATEGORY-ENTRY OCCURS 10 TIMES.
005100         10  T-CATEGORY-NAME      PIC X(12).
005200         10  T-CATEGORY-REVENUE   PIC S9(09)V99 VALUE ZERO.
005300         10  T-CATEGORY-TXN-CNT   PIC S9(07) COMP VALUE ZERO.
005400         10  T-CATEGORY-UNIT-CNT  PIC S9(07) COMP VALUE ZERO.
005500         10  T-CATEGORY-CUST-CNT  PIC S9(05) COMP VALUE ZERO.
005600         10  T-CATEGORY-AVG-PRICE PIC S9(07)V99 VALUE ZERO.
005700         10  T-CATEGORY-CUST-SEEN OCCURS 1000 TIMES
005800                        PIC X VALUE 'N'.
005900     05  T-CATEGORY-RANK OCCURS 10 TIMES PIC S9(03) COMP VALUE ZERO.
006000     05  FILLER                  PIC X(01)   VALUE SPACE.
006100
006200******************************************************************
006300*    MONTH-TABLE - KEYED BY YEAR-MONTH (YYYYMM)                  *
006400******************************************************************
006500 01  MONTH-TABLE.
006600     05  C-MONTH-COUNT           PIC S9(03) COMP VALUE ZERO.
006700     05  T-MONTH-ENTRY OCCURS 24 TIMES.
006800         10  T-MONTH-YRMO         PIC 9(06) VALUE ZERO.
006900         10  T-MONTH-YRMO-BRK REDEFINES T-MONTH-YRMO.
007000             15  T-MONTH-YR       PIC 9(04).
007100             15  T-MONTH-MO       PIC 9(02).
007200         10  T-MONTH-REVENUE      PIC S9(09)V99 VALUE ZERO.
007300         10  T-MONTH-TXN-CNT      PIC S9(07) COMP VALUE ZERO.
007400         10  T-MONTH-UNIT-CNT     PIC S9(07) COMP VALUE ZERO.
007500         10  T-MONTH-AVG-ORDER    PIC S9(07)V99 VALUE ZERO.
007600         10  T-MONTH-GROWTH-PCT   PIC S9(05)V99 VALUE ZERO.
007700         10  T-MONTH-GROWTH-OK    PIC X VALUE 'N'.
007800     05  T-MONTH-RANK OCCURS 24 TIMES PIC S9(03) COMP VALUE ZERO.
007900     05  FILLER                  PIC X(01)   VALUE SPACE.
008000
008100******************************************************************
008200*    COHORT-TABLE - UNIQUE CUSTOMERS BY FIRST-PURCHASE MONTH     *
008300******************************************************************
008400 01  COHORT-TABLE.
008500     05  C-COHORT-COUNT          PIC S9(03) COMP VALUE ZERO.
008600     05  T-COHORT-ENTRY OCCURS 24 TIMES.
008700         10  T-COHORT-YRMO        PIC 9(06) VALUE ZERO.
008800         10  T-COHORT-CUST-CNT    PIC S9(05) COMP VALUE ZERO.
008900     05  FILLER                  PIC X(01)   VALUE SPACE.
009000
009100******************************************************************
009200*    CUSTOMER-TABLE - KEYED BY CUSTOMER ID, MAX 1000 CUSTOMERS   *
009300******************************************************************
009400 01  CUSTOMER-TABLE.
009500     05  C-CUSTOMER-COUNT        PIC S9(04) COMP VALUE ZERO.
009600     05  T-CUST-ENTRY OCCURS 1000 TIMES.
009700         10  T-CUST-ID            PIC X(10).
009800         10  T-CUST-LTV           PIC S9(09)V99 VALUE ZERO.
009810         10  T-CUST-AVG-PURCHASE  PIC S9(07)V99 VALUE ZERO.
009900         10  T-CUST-ORDER-CNT     PIC S9(05) COMP VALUE ZERO.
010000         10  T-CUST-UNIT-CNT      PIC S9(07) COMP VALUE ZERO.
010100         10  T-CUST-FIRST-DATE    PIC 9(08) VALUE ZERO.
010200         10  T-CUST-FIRST-DT-BRK  REDEFINES T-CUST-FIRST-DATE.
010300             15  T-CUST-FIRST-YR  PIC 9(04).
010400             15  T-CUST-FIRST-MO  PIC 9(02).
010500             15  T-CUST-FIRST-DA  PIC 9(02).
010600         10  T-CUST-LAST-DATE     PIC 9(08) VALUE ZERO.
010700         10  T-CUST-RECENCY-DAYS  PIC S9(05) COMP VALUE ZERO.
010800         10  T-CUST-SEGMENT       PIC X(08) VALUE SPACES.
010900     05  T-CUST-RANK OCCURS 1000 TIMES PIC S9(04) COMP VALUE ZERO.
011000     05  FILLER                  PIC X(01)   VALUE SPACE.
011100
011200******************************************************************
011300*    ORDER-AMOUNT-TABLE - RAW AMOUNTS, ONE PER INPUT RECORD,     *
011400*    SORTED ASCENDING FOR THE MEDIAN ORDER VALUE.                *
011500******************************************************************
011600 01  ORDER-AMOUNT-TABLE.
011700     05  C-ORDER-AMT-COUNT       PIC S9(05) COMP VALUE ZERO.
011800     05  T-ORDER-AMT OCCURS 5000 TIMES
011900                        PIC S9(07)V99 VALUE ZERO.
012000     05  FILLER                  PIC X(01)   VALUE SPACE.
